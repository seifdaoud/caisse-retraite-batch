000100*-----------------------------------------------------------------COBCIO61
000200*    COBCIO61 - CAISSE DE RETRAITE MEMBER EXTRACT - FIELD EDITS   COBCIO61
000300*               CALLED PER MEMBER RECORD BY COBCIO60 - APPLIES THECOBCIO61
000400*               FIELD-LEVEL VALIDATION RULES AND RETURNS A        COBCIO61
000500*               Y/N VALID FLAG PLUS A SKIP-REASON-TABLE INDEX WHENCOBCIO61
000600*               THE RECORD IS INVALID.  DOES NOT ITSELF SKIP,     COBCIO61
000700*               COUNT SKIPS OR WRITE ANYTHING - COBCIO60 OWNS ALL COBCIO61
000800*               OF THAT, EXACTLY AS COBSV001 LEAVES THE CALLER TO COBCIO61
000900*               ACT ON ITS Y/N STANDARDS-VIOLATION FLAG.          COBCIO61
001000*-----------------------------------------------------------------COBCIO61
001100*                                                                 COBCIO61
001200*--------------------PART OF MYTELCO PENSION BENEFITS SYSTEM------COBCIO61
001300*                                                                 COBCIO61
001400*-----------------------------------------------------------------COBCIO61
001500 IDENTIFICATION DIVISION.                                         COBCIO61
001600 PROGRAM-ID.   COBCIO61.                                          COBCIO61
001700 AUTHOR.       CAST SOFTWARE.                                     COBCIO61
001800 INSTALLATION. MYTELCO PENSION BENEFITS SYSTEM - BATCH UNIT.      COBCIO61
001900 DATE-WRITTEN. JANUARY 1996.                                      COBCIO61
002000 DATE-COMPILED.                                                   COBCIO61
002100 SECURITY.     MYTELCO INTERNAL USE ONLY.                         COBCIO61
002200*-----------------------------------------------------------------COBCIO61
002300*    CHANGE LOG                                                   COBCIO61
002400*    ----------                                                   COBCIO61
002500*    JAN96 RAG TKT CR-0142  INITIAL RELEASE - REQUIRED-FIELD AND  COBCIO61
002600*                           COTISATION EDITS.                     COBCIO61
002700*    MAR96 RAG TKT CR-0159  ADDED BIRTH-DATE-MUST-BE-PAST EDIT,   COBCIO61
002800*                           SKIPPED WHEN DATE-NAISSANCE IS ABSENT.COBCIO61
002900*    JUL96 DPT TKT CR-0202  ADDED NOMBRE-ENFANTS NEGATIVE-VALUE   COBCIO61
003000*                           EDIT, SKIPPED WHEN FIELD IS ABSENT.   COBCIO61
003100*    FEB97 DPT TKT CR-0233  REASON CODES RENUMBERED TO MATCH THE  COBCIO61
003200*                           SKIP-REASON-TABLE IN COBCIO60.        COBCIO61
003300*    NOV97 RAG TKT CR-0261  ADDED UPSI-0 TRACE SWITCH, SAME AS    COBCIO61
003400*                           COBCIO60, FOR CONSISTENT DIAGNOSTICS. COBCIO61
003500*    SEP98 MWK TKT CR-0301  YEAR 2000 REVIEW - RUN-DATE PASSED IN COBCIO61
003600*                           AS CCYYMMDD, NO 2-DIGIT YEAR IN USE.  COBCIO61
003700*    JAN99 MWK TKT CR-0309  Y2K SIGN-OFF - COMPARISON OF BIRTH    COBCIO61
003800*                           DATE TO RUN DATE CONFIRMED CENTURY-   COBCIO61
003900*                           SAFE ACROSS THE 1999/2000 BOUNDARY.   COBCIO61
004000*    APR03 MWK TKT CR-0389  COTISATION EDIT NOW REJECTS A NEGATIVECOBCIO61
004100*                           AMOUNT REGARDLESS OF PRESENCE FLAG.   COBCIO61
004200*    MAY05 DPT TKT CR-0411  SPLIT REQUIRED-FIELD EDITS OUT OF THE COBCIO61
004300*                           MAIN-LINE PARAGRAPH FOR READABILITY.  COBCIO61
004400*    NOV06 RAG TKT CR-0431  ANNUAL REVIEW - NO FUNCTIONAL CHANGE. COBCIO61
004500*    APR07 DPT TKT CR-0455  ADDED WS-REASON-CODE-COUNT 77-LEVEL   COBCIO61
004600*                           CONSTANT ABOVE THE REASON-CODES TABLE COBCIO61
004700*                           - DOCUMENTS THE 6-ENTRY OCCURS COUNT. COBCIO61
004800*                           NO FUNCTIONAL CHANGE.                 COBCIO61
004900*    MAY07 DPT TKT CR-0459  DROPPED THE WORKING-STORAGE COPY OF   COBCIO61
005000*                           CAISREC - NONE OF THE FOUR EDIT       COBCIO61
005100*                           PARAS REFERENCE CM-*, ONLY THE        COBCIO61
005200*                           LK-* FIELDS COPIED INTO THE LINKAGE   COBCIO61
005300*                           SECTION BELOW.  NO FUNCTIONAL CHANGE. COBCIO61
005400*-----------------------------------------------------------------COBCIO61
005500 ENVIRONMENT DIVISION.                                            COBCIO61
005600 CONFIGURATION SECTION.                                           COBCIO61
005700 SPECIAL-NAMES.                                                   COBCIO61
005800     CLASS WS-DIGIT-CLASS IS "0" THRU "9"                         COBCIO61
005900     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON                       COBCIO61
006000             OFF STATUS IS WS-TRACE-SWITCH-OFF.                   COBCIO61
006100*-----------------------------------------------------------------COBCIO61
006200 DATA DIVISION.                                                   COBCIO61
006300 WORKING-STORAGE SECTION.                                         COBCIO61
006400*----------- SWITCHES --------------------------------------------COBCIO61
006500 01  SWITCHES.                                                    COBCIO61
006600     03  WS-EDIT-SWITCH           PIC X VALUE "N".                COBCIO61
006700         88  WS-EDITS-FAILED           VALUE "Y".                 COBCIO61
006800         88  WS-EDITS-PASSED            VALUE "N".                COBCIO61
006900*----------- EDIT-STEP COUNTER (DIAGNOSTIC TRACE ONLY) -----------COBCIO61
007000 01  WS-EDITS-RUN-COUNT          PIC S9(4) COMP VALUE +0.         COBCIO61
007100*----------- COUNT OF REASON CODES IN THE TABLE BELOW ----------  COBCIO61
007200 77  WS-REASON-CODE-COUNT        PIC S9(4) COMP VALUE +6.         COBCIO61
007300*----------- RUN-DATE WORK AREA (PASSED IN FROM COBCIO60) --------COBCIO61
007400 01  WS-RUN-DATE-AREA.                                            COBCIO61
007500     03  WS-RUN-DATE-NUM          PIC 9(8).                       COBCIO61
007600 01  WS-RUN-DATE-RED REDEFINES WS-RUN-DATE-AREA.                  COBCIO61
007700     03  WS-RUN-CCYY              PIC 9(4).                       COBCIO61
007800     03  WS-RUN-MM                PIC 9(2).                       COBCIO61
007900     03  WS-RUN-DD                PIC 9(2).                       COBCIO61
008000*----------- REASON-CODE CONSTANTS -------------------------------COBCIO61
008100 01  REASON-CODES.                                                COBCIO61
008200     03  RC-NSS-MISSING           PIC 99 VALUE 01.                COBCIO61
008300     03  RC-NOM-MISSING           PIC 99 VALUE 02.                COBCIO61
008400     03  RC-PRENOM-MISSING        PIC 99 VALUE 03.                COBCIO61
008500     03  RC-BIRTH-NOT-PAST        PIC 99 VALUE 04.                COBCIO61
008600     03  RC-ENFANTS-NEGATIVE      PIC 99 VALUE 05.                COBCIO61
008700     03  RC-COTISATION-BAD        PIC 99 VALUE 06.                COBCIO61
008800 01  REASON-CODES-RED REDEFINES REASON-CODES.                     COBCIO61
008900     03  RC-TABLE-ENTRY           PIC 99 OCCURS 6 TIMES.          COBCIO61
009000*----------- EDIT SWITCH ALTERNATE VIEW (TRACE DISPLAY) ----------COBCIO61
009100 01  SWITCHES-TRACE-RED REDEFINES SWITCHES.                       COBCIO61
009200     03  WS-EDIT-SWITCH-TRACE     PIC X.                          COBCIO61
009300*                                                                 COBCIO61
009400     EJECT                                                        COBCIO61
009500*-----------------------------------------------------------------COBCIO61
009600* LINKAGE SECTION - PARAMETER AREA PASSED BY COBCIO60.            COBCIO61
009700*-----------------------------------------------------------------COBCIO61
009800 LINKAGE SECTION.                                                 COBCIO61
009900     COPY CAISREC                                                 COBCIO61
010000         REPLACING CAISSE-MEMBER-RECORD BY LK-MEMBER-RECORD       COBCIO61
010100                   ==CM-== BY ==LK-==.                            COBCIO61
010200 01  LK-RUN-DATE-NUM              PIC 9(8).                       COBCIO61
010300 01  LK-VALID-FLAG                PIC X.                          COBCIO61
010400 01  LK-SKIP-REASON-CODE          PIC 99.                         COBCIO61
010500*-----------------------------------------------------------------COBCIO61
010600 PROCEDURE DIVISION USING LK-MEMBER-RECORD                        COBCIO61
010700                          LK-RUN-DATE-NUM                         COBCIO61
010800                          LK-VALID-FLAG                           COBCIO61
010900                          LK-SKIP-REASON-CODE.                    COBCIO61
011000*                                                                 COBCIO61
011100 000-MAIN-CONTROL.                                                COBCIO61
011200     MOVE LK-RUN-DATE-NUM TO WS-RUN-DATE-NUM.                     COBCIO61
011300     MOVE "N" TO WS-EDIT-SWITCH.                                  COBCIO61
011400     MOVE ZEROES TO LK-SKIP-REASON-CODE.                          COBCIO61
011500     MOVE ZERO TO WS-EDITS-RUN-COUNT.                             COBCIO61
011600     PERFORM 100-VALIDATE-REQUIRED-FIELDS THRU 100-EXIT.          COBCIO61
011700     IF WS-EDITS-PASSED                                           COBCIO61
011800         PERFORM 200-VALIDATE-BIRTH-DATE THRU 200-EXIT            COBCIO61
011900     END-IF.                                                      COBCIO61
012000     IF WS-EDITS-PASSED                                           COBCIO61
012100         PERFORM 300-VALIDATE-CHILD-COUNT THRU 300-EXIT           COBCIO61
012200     END-IF.                                                      COBCIO61
012300     IF WS-EDITS-PASSED                                           COBCIO61
012400         PERFORM 400-VALIDATE-CONTRIBUTION THRU 400-EXIT          COBCIO61
012500     END-IF.                                                      COBCIO61
012600     IF WS-EDITS-PASSED                                           COBCIO61
012700         MOVE "Y" TO LK-VALID-FLAG                                COBCIO61
012800     ELSE                                                         COBCIO61
012900         MOVE "N" TO LK-VALID-FLAG                                COBCIO61
013000     END-IF.                                                      COBCIO61
013100     IF WS-TRACE-SWITCH-ON                                        COBCIO61
013200         DISPLAY "COBCIO61 - EDIT-SW=" WS-EDIT-SWITCH-TRACE       COBCIO61
013300                 " STEPS=" WS-EDITS-RUN-COUNT                     COBCIO61
013400                 " VALID=" LK-VALID-FLAG                          COBCIO61
013500                 " REASON=" LK-SKIP-REASON-CODE                   COBCIO61
013600     END-IF.                                                      COBCIO61
013700     GOBACK.                                                      COBCIO61
013800*-----------------------------------------------------------------COBCIO61
013900* THIS PARA EDITS THE THREE NOT-BLANK FIELDS - NSS, NOM, PRENOM.  COBCIO61
014000*-----------------------------------------------------------------COBCIO61
014100 100-VALIDATE-REQUIRED-FIELDS.                                    COBCIO61
014200     ADD 1 TO WS-EDITS-RUN-COUNT.                                 COBCIO61
014300     IF LK-NUM-SECU-SOCIALE = SPACES                              COBCIO61
014400         SET WS-EDITS-FAILED TO TRUE                              COBCIO61
014500         MOVE RC-NSS-MISSING TO LK-SKIP-REASON-CODE               COBCIO61
014600     END-IF.                                                      COBCIO61
014700     IF WS-EDITS-PASSED AND LK-NOM = SPACES                       COBCIO61
014800         SET WS-EDITS-FAILED TO TRUE                              COBCIO61
014900         MOVE RC-NOM-MISSING TO LK-SKIP-REASON-CODE               COBCIO61
015000     END-IF.                                                      COBCIO61
015100     IF WS-EDITS-PASSED AND LK-PRENOM = SPACES                    COBCIO61
015200         SET WS-EDITS-FAILED TO TRUE                              COBCIO61
015300         MOVE RC-PRENOM-MISSING TO LK-SKIP-REASON-CODE            COBCIO61
015400     END-IF.                                                      COBCIO61
015500 100-EXIT. EXIT.                                                  COBCIO61
015600*-----------------------------------------------------------------COBCIO61
015700* THIS PARA EDITS DATE-NAISSANCE.  AN ABSENT DATE IS NOT A        COBCIO61
015800* VIOLATION - THE PAST-DATE TEST ONLY RUNS WHEN THE DATE PARSED.  COBCIO61
015900*-----------------------------------------------------------------COBCIO61
016000 200-VALIDATE-BIRTH-DATE.                                         COBCIO61
016100     ADD 1 TO WS-EDITS-RUN-COUNT.                                 COBCIO61
016200     IF LK-DATE-NAISSANCE-OK                                      COBCIO61
016300         IF LK-DATE-NAISSANCE-NUM NOT < WS-RUN-DATE-NUM           COBCIO61
016400             SET WS-EDITS-FAILED TO TRUE                          COBCIO61
016500             MOVE RC-BIRTH-NOT-PAST TO LK-SKIP-REASON-CODE        COBCIO61
016600         END-IF                                                   COBCIO61
016700     END-IF.                                                      COBCIO61
016800 200-EXIT. EXIT.                                                  COBCIO61
016900*-----------------------------------------------------------------COBCIO61
017000* THIS PARA EDITS NOMBRE-ENFANTS.  THE FIELD ARRIVES AS AN        COBCIO61
017100* UNSIGNED PIC 9, SO A NEGATIVE VALUE ONLY REACHES THIS TEST IF   COBCIO61
017200* THE OPERATOR ENTERED A NON-NUMERIC TEXT AT THE SOURCE - THE     COBCIO61
017300* CLASS TEST GUARDS THAT CASE THE WAY THE ORIGINAL RULE INTENDS.  COBCIO61
017400*-----------------------------------------------------------------COBCIO61
017500 300-VALIDATE-CHILD-COUNT.                                        COBCIO61
017600     ADD 1 TO WS-EDITS-RUN-COUNT.                                 COBCIO61
017700     IF LK-NOMBRE-ENFANTS-OK                                      COBCIO61
017800         IF LK-NOMBRE-ENFANTS NOT WS-DIGIT-CLASS                  COBCIO61
017900             SET WS-EDITS-FAILED TO TRUE                          COBCIO61
018000             MOVE RC-ENFANTS-NEGATIVE TO LK-SKIP-REASON-CODE      COBCIO61
018100         END-IF                                                   COBCIO61
018200     END-IF.                                                      COBCIO61
018300 300-EXIT. EXIT.                                                  COBCIO61
018400*-----------------------------------------------------------------COBCIO61
018500* THIS PARA EDITS MONTANT-COTISATION - MUST BE PRESENT AND MUST   COBCIO61
018600* NOT BE NEGATIVE.  EITHER FAILURE USES THE SAME REASON CODE.     COBCIO61
018700*-----------------------------------------------------------------COBCIO61
018800 400-VALIDATE-CONTRIBUTION.                                       COBCIO61
018900     ADD 1 TO WS-EDITS-RUN-COUNT.                                 COBCIO61
019000     IF NOT LK-COTISATION-OK                                      COBCIO61
019100         SET WS-EDITS-FAILED TO TRUE                              COBCIO61
019200         MOVE RC-COTISATION-BAD TO LK-SKIP-REASON-CODE            COBCIO61
019300     ELSE                                                         COBCIO61
019400         IF LK-MONTANT-COTISATION < ZEROES                        COBCIO61
019500             SET WS-EDITS-FAILED TO TRUE                          COBCIO61
019600             MOVE RC-COTISATION-BAD TO LK-SKIP-REASON-CODE        COBCIO61
019700         END-IF                                                   COBCIO61
019800     END-IF.                                                      COBCIO61
019900 400-EXIT. EXIT.                                                  COBCIO61
020000*                                                                 COBCIO61
020100*END PROGRAM CAST.                                                COBCIO61
