000100*****************************************************************  CAISREC
000200*    CAISREC - MEMBER RECORD LAYOUT                                CAISREC
000300*    =========================================================     CAISREC
000400*    PART OF MYTELCO PENSION BENEFITS SYSTEM                       CAISREC
000500*    -------------------------------------------------------       CAISREC
000600*    COMMON 01-LEVEL RECORD LAYOUT FOR THE CAISSE DE RETRAITE      CAISREC
000700*    (PENSION FUND) MEMBER EXTRACT.  COPIED INTO THE BATCH         CAISREC
000800*    READER (COBCIO60), THE FIELD VALIDATION SUBPROGRAM            CAISREC
000900*    (COBCIO61) AND THE PAGINATED WRITER SUBPROGRAM (COBCIO62)     CAISREC
001000*    SO ALL THREE PROGRAMS AGREE ON ONE FIELD LAYOUT.              CAISREC
001100*    LARGO REGISTRO DE TRABAJO = 268 BYTES (WORKING COPY)          CAISREC
001200*****************************************************************  CAISREC
001300 01  CAISSE-MEMBER-RECORD.                                         CAISREC
001400*        ** key field - national insurance / social security       CAISREC
001500     03  CM-NUM-SECU-SOCIALE     PIC X(20).                        CAISREC
001600     03  CM-NOM                  PIC X(30).                        CAISREC
001700     03  CM-PRENOM               PIC X(30).                        CAISREC
001800*        ** birth date, external text format yyyy-mm-dd            CAISREC
001900     03  CM-DATE-NAISSANCE-X     PIC X(10).                        CAISREC
002000*        ** alternate view - picks apart yyyy, mm, dd              CAISREC
002100     03  CM-DATE-NAISSANCE-BRK REDEFINES CM-DATE-NAISSANCE-X.      CAISREC
002200         05  CM-DATE-YYYY-X      PIC X(4).                         CAISREC
002300         05  CM-DATE-DASH-1      PIC X(1).                         CAISREC
002400         05  CM-DATE-MM-X        PIC X(2).                         CAISREC
002500         05  CM-DATE-DASH-2      PIC X(1).                         CAISREC
002600         05  CM-DATE-DD-X        PIC X(2).                         CAISREC
002700     03  CM-DATE-NAISSANCE-PRESENT PIC X VALUE "N".                CAISREC
002800         88  CM-DATE-NAISSANCE-OK        VALUE "Y".                CAISREC
002900         88  CM-DATE-NAISSANCE-ABSENT    VALUE "N".                CAISREC
003000*        ** internal CCYYMMDD form, set by 220-EDIT-BIRTH-DATE     CAISREC
003100     03  CM-DATE-NAISSANCE-NUM   PIC 9(8) VALUE ZEROES.            CAISREC
003200     03  CM-ADRESSE              PIC X(60).                        CAISREC
003300     03  CM-CODE-POSTAL          PIC X(10).                        CAISREC
003400     03  CM-VILLE                PIC X(30).                        CAISREC
003500     03  CM-PAYS                 PIC X(30).                        CAISREC
003600     03  CM-NOM-CONJOINT         PIC X(30).                        CAISREC
003700     03  CM-NOMBRE-ENFANTS-PRESENT PIC X VALUE "N".                CAISREC
003800         88  CM-NOMBRE-ENFANTS-OK        VALUE "Y".                CAISREC
003900     03  CM-NOMBRE-ENFANTS       PIC 9(3) VALUE ZEROES.            CAISREC
004000     03  CM-COTISATION-PRESENT   PIC X VALUE "N".                  CAISREC
004100         88  CM-COTISATION-OK            VALUE "Y".                CAISREC
004200*        ** contribution amount, 2 decimals, packed                CAISREC
004300     03  CM-MONTANT-COTISATION   PIC S9(9)V99 COMP-3               CAISREC
004400                                 VALUE ZEROES.                     CAISREC
004500     03  FILLER                  PIC X(20).                        CAISREC
