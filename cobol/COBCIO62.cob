000100*-----------------------------------------------------------------COBCIO62
000200*    COBCIO62 - CAISSE DE RETRAITE MEMBER EXTRACT - ROSTER WRITER COBCIO62
000300*               CALLED BY COBCIO60 UNDER A ONE-BYTE FUNCTION CODE COBCIO62
000400*               (O=OPEN, W=WRITE ONE MEMBER, C=CLOSE).  BUILDS THECOBCIO62
000500*               PAGINATED COLUMNAR ROSTER - A NEW PAGE, WITH ITS  COBCIO62
000600*               OWN HEADER, STARTS EVERY 100,000 DATA ROWS.  NO   COBCIO62
000700*               TOTALS OR CONTROL BREAKS ARE PRODUCED.            COBCIO62
000800*-----------------------------------------------------------------COBCIO62
000900*                                                                 COBCIO62
001000*--------------------PART OF MYTELCO PENSION BENEFITS SYSTEM------COBCIO62
001100*                                                                 COBCIO62
001200*-----------------------------------------------------------------COBCIO62
001300 IDENTIFICATION DIVISION.                                         COBCIO62
001400 PROGRAM-ID.   COBCIO62.                                          COBCIO62
001500 AUTHOR.       CAST SOFTWARE.                                     COBCIO62
001600 INSTALLATION. MYTELCO PENSION BENEFITS SYSTEM - BATCH UNIT.      COBCIO62
001700 DATE-WRITTEN. JANUARY 1996.                                      COBCIO62
001800 DATE-COMPILED.                                                   COBCIO62
001900 SECURITY.     MYTELCO INTERNAL USE ONLY.                         COBCIO62
002000*-----------------------------------------------------------------COBCIO62
002100*    CHANGE LOG                                                   COBCIO62
002200*    ----------                                                   COBCIO62
002300*    JAN96 RAG TKT CR-0142  INITIAL RELEASE - SINGLE-PAGE ROSTER  COBCIO62
002400*                           WRITE, NO PAGINATION.                 COBCIO62
002500*    MAR96 RAG TKT CR-0160  ADDED 100,000-ROW PAGE BREAK AND      COBCIO62
002600*                           REPEATED PAGE HEADER (DATA_n TITLE).  COBCIO62
002700*    JUL96 DPT TKT CR-0203  COTISATION COLUMN EDITED WITH A       COBCIO62
002800*                           TRAILING DECIMAL POINT - CORRECTED TO COBCIO62
002900*                           PIC ZZZZZZZZ9.99 SO THE POINT PRINTS. COBCIO62
003000*    FEB97 DPT TKT CR-0234  FORCE A HEADER BEFORE THE VERY FIRST  COBCIO62
003100*                           DETAIL ROW OF THE RUN (WAS PRINTING   COBCIO62
003200*                           ROW 1 WITH NO HEADER ABOVE IT).       COBCIO62
003300*    NOV97 RAG TKT CR-0262  ADDED UPSI-0 TRACE SWITCH, SAME AS    COBCIO62
003400*                           COBCIO60/COBCIO61.                    COBCIO62
003500*    SEP98 MWK TKT CR-0301  YEAR 2000 REVIEW - NO DATE ARITHMETIC COBCIO62
003600*                           IN THIS PROGRAM, DATE PRINTS AS TEXT. COBCIO62
003700*    JAN99 MWK TKT CR-0310  Y2K SIGN-OFF - NO CHANGE REQUIRED.    COBCIO62
003800*    APR03 MWK TKT CR-0390  WIDENED CM-ADRESSE COLUMN TO MATCH    COBCIO62
003900*                           THE 60-BYTE MASTER FIELD (WAS 40).    COBCIO62
004000*    MAY05 DPT TKT CR-0412  RENUMBERED PARAGRAPHS 200-310 TO      COBCIO62
004100*                           SEPARATE PAGE-BREAK LOGIC FROM        COBCIO62
004200*                           DETAIL-LINE FORMATTING.               COBCIO62
004300*    NOV06 RAG TKT CR-0431  ANNUAL REVIEW - NO FUNCTIONAL CHANGE. COBCIO62
004400*    MAR07 DPT TKT CR-0448  WIDENED THE DATE NAISSANCE AND NOMBRE COBCIO62
004500*                           ENFANTS COLUMN-HEADER FIELDS SO THE   COBCIO62
004600*                           TITLES PRINT IN FULL (WERE TRUNCATED  COBCIO62
004700*                           TO 10/3 BYTES, MATCHING THE DETAIL    COBCIO62
004800*                           COLUMN WIDTH INSTEAD OF THE TITLE     COBCIO62
004900*                           TEXT); NARROWED THE ADRESSE HEADER    COBCIO62
005000*                           TO 45 BYTES TO HOLD THE 280-BYTE      COBCIO62
005100*                           HEADER LINE AT ITS ORIGINAL LENGTH.   COBCIO62
005200*    APR07 DPT TKT CR-0455  ADDED WS-REPORT-LINE-LEN 77-LEVEL     COBCIO62
005300*                           CONSTANT ABOVE THE PAGE-TITLE WORK    COBCIO62
005400*                           AREA - DOCUMENTS THE REPORT-LINE      COBCIO62
005500*                           WIDTH.  NO FUNCTIONAL CHANGE.         COBCIO62
005600*-----------------------------------------------------------------COBCIO62
005700 ENVIRONMENT DIVISION.                                            COBCIO62
005800 CONFIGURATION SECTION.                                           COBCIO62
005900 SPECIAL-NAMES.                                                   COBCIO62
006000     C01 IS TOP-OF-FORM                                           COBCIO62
006100     CLASS WS-DIGIT-CLASS IS "0" THRU "9"                         COBCIO62
006200     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON                       COBCIO62
006300             OFF STATUS IS WS-TRACE-SWITCH-OFF.                   COBCIO62
006400 INPUT-OUTPUT SECTION.                                            COBCIO62
006500 FILE-CONTROL.                                                    COBCIO62
006600     SELECT CAISSE-OUT ASSIGN TO CAISOUT                          COBCIO62
006700         ORGANIZATION IS LINE SEQUENTIAL                          COBCIO62
006800         FILE STATUS IS WS-OUTSTATUS.                             COBCIO62
006900*-----------------------------------------------------------------COBCIO62
007000 DATA DIVISION.                                                   COBCIO62
007100 FILE SECTION.                                                    COBCIO62
007200 FD  CAISSE-OUT                                                   COBCIO62
007300     LABEL RECORDS ARE STANDARD.                                  COBCIO62
007400 01  REPORT-LINE                 PIC X(280).                      COBCIO62
007500*                                                                 COBCIO62
007600 WORKING-STORAGE SECTION.                                         COBCIO62
007700*----------- SWITCHES --------------------------------------------COBCIO62
007800 01  SWITCHES.                                                    COBCIO62
007900     03  WS-OPEN-SWITCH           PIC X VALUE "N".                COBCIO62
008000         88  WS-FILE-IS-OPEN            VALUE "Y".                COBCIO62
008100         88  WS-FILE-IS-CLOSED           VALUE "N".               COBCIO62
008200*                                                                 COBCIO62
008300 01  WS-OUTSTATUS                PIC XX VALUE SPACES.             COBCIO62
008400 01  WS-OUTSTATUS-RED REDEFINES WS-OUTSTATUS.                     COBCIO62
008500     03  WS-OUTSTATUS-1           PIC X.                          COBCIO62
008600     03  WS-OUTSTATUS-2           PIC X.                          COBCIO62
008700*----------- PAGINATION COUNTERS ---------------------------------COBCIO62
008800 01  WS-PAGE-CONTROL.                                             COBCIO62
008900     03  WS-PAGE-NUMBER           PIC S9(7) COMP VALUE +0.        COBCIO62
009000     03  WS-PAGE-ROW-COUNT        PIC S9(9) COMP VALUE +0.        COBCIO62
009100     03  WS-ROW-LIMIT             PIC S9(9) COMP VALUE +100000.   COBCIO62
009200     03  WS-TOTAL-ROWS-WRITTEN    PIC S9(9) COMP VALUE +0.        COBCIO62
009300*----------- REPORT-LINE LENGTH (MATCHES FD RECORD BELOW) ------- COBCIO62
009400 77  WS-REPORT-LINE-LEN           PIC S9(4) COMP VALUE +280.      COBCIO62
009500*----------- PAGE-TITLE WORK AREA --------------------------------COBCIO62
009600 01  WS-PAGE-NUMBER-EDIT          PIC ZZZZZZ9.                    COBCIO62
009700 01  WS-PAGE-TITLE-AREA.                                          COBCIO62
009800     03  WS-PAGE-TITLE-TEXT       PIC X(15) VALUE SPACES.         COBCIO62
009900 01  WS-PAGE-TITLE-RED REDEFINES WS-PAGE-TITLE-AREA.              COBCIO62
010000     03  WS-PAGE-TITLE-LIT        PIC X(5).                       COBCIO62
010100     03  WS-PAGE-TITLE-NUM        PIC X(10).                      COBCIO62
010200*----------- PAGE HEADER LINE ------------------------------------COBCIO62
010300 01  PAGE-HEADER-LINE.                                            COBCIO62
010400     03  PH-TITLE                 PIC X(15).                      COBCIO62
010500     03  FILLER                   PIC X(265).                     COBCIO62
010600*                                                                 COBCIO62
010700 01  COLUMN-HEADER-LINE.                                          COBCIO62
010800     03  CH-NSS                   PIC X(20) VALUE "NSS".          COBCIO62
010900     03  FILLER                   PIC X(1)  VALUE SPACE.          COBCIO62
011000     03  CH-NOM                   PIC X(30) VALUE "NOM".          COBCIO62
011100     03  FILLER                   PIC X(1)  VALUE SPACE.          COBCIO62
011200     03  CH-PRENOM                PIC X(30) VALUE "PRENOM".       COBCIO62
011300     03  FILLER                   PIC X(1)  VALUE SPACE.          COBCIO62
011400     03  CH-DATE-NAISSANCE   PIC X(14) VALUE "DATE NAISSANCE".    COBCIO62
011500     03  FILLER                   PIC X(1)  VALUE SPACE.          COBCIO62
011600     03  CH-ADRESSE               PIC X(45) VALUE "ADRESSE".      COBCIO62
011700     03  FILLER                   PIC X(1)  VALUE SPACE.          COBCIO62
011800     03  CH-CODE-POSTAL           PIC X(10) VALUE "CODE POST".    COBCIO62
011900     03  FILLER                   PIC X(1)  VALUE SPACE.          COBCIO62
012000     03  CH-VILLE                 PIC X(30) VALUE "VILLE".        COBCIO62
012100     03  FILLER                   PIC X(1)  VALUE SPACE.          COBCIO62
012200     03  CH-PAYS                  PIC X(30) VALUE "PAYS".         COBCIO62
012300     03  FILLER                   PIC X(1)  VALUE SPACE.          COBCIO62
012400     03  CH-NOM-CONJOINT          PIC X(30) VALUE "NOM CONJOINT". COBCIO62
012500     03  FILLER                   PIC X(1)  VALUE SPACE.          COBCIO62
012600     03  CH-NOMBRE-ENFANTS   PIC X(14) VALUE "NOMBRE ENFANTS".    COBCIO62
012700     03  FILLER                   PIC X(1)  VALUE SPACE.          COBCIO62
012800     03  CH-COTISATION            PIC X(12) VALUE "COTISATION".   COBCIO62
012900     03  FILLER                   PIC X(5).                       COBCIO62
013000*----------- DETAIL LINE -----------------------------------------COBCIO62
013100 01  DETAIL-LINE.                                                 COBCIO62
013200     03  DL-NSS                   PIC X(20).                      COBCIO62
013300     03  FILLER                   PIC X(1)  VALUE SPACE.          COBCIO62
013400     03  DL-NOM                   PIC X(30).                      COBCIO62
013500     03  FILLER                   PIC X(1)  VALUE SPACE.          COBCIO62
013600     03  DL-PRENOM                PIC X(30).                      COBCIO62
013700     03  FILLER                   PIC X(1)  VALUE SPACE.          COBCIO62
013800     03  DL-DATE-NAISSANCE        PIC X(10).                      COBCIO62
013900     03  FILLER                   PIC X(1)  VALUE SPACE.          COBCIO62
014000     03  DL-ADRESSE               PIC X(60).                      COBCIO62
014100     03  FILLER                   PIC X(1)  VALUE SPACE.          COBCIO62
014200     03  DL-CODE-POSTAL           PIC X(10).                      COBCIO62
014300     03  FILLER                   PIC X(1)  VALUE SPACE.          COBCIO62
014400     03  DL-VILLE                 PIC X(30).                      COBCIO62
014500     03  FILLER                   PIC X(1)  VALUE SPACE.          COBCIO62
014600     03  DL-PAYS                  PIC X(30).                      COBCIO62
014700     03  FILLER                   PIC X(1)  VALUE SPACE.          COBCIO62
014800     03  DL-NOM-CONJOINT          PIC X(30).                      COBCIO62
014900     03  FILLER                   PIC X(1)  VALUE SPACE.          COBCIO62
015000     03  DL-NOMBRE-ENFANTS        PIC ZZ9.                        COBCIO62
015100     03  FILLER                   PIC X(1)  VALUE SPACE.          COBCIO62
015200     03  DL-COTISATION            PIC ZZZZZZZZ9.99.               COBCIO62
015300     03  FILLER                   PIC X(5).                       COBCIO62
015400 01  DETAIL-LINE-TRACE-RED REDEFINES DETAIL-LINE.                 COBCIO62
015500     03  DT-NSS-TRACE             PIC X(20).                      COBCIO62
015600     03  FILLER                   PIC X(260).                     COBCIO62
015700*                                                                 COBCIO62
015800     EJECT                                                        COBCIO62
015900*-----------------------------------------------------------------COBCIO62
016000* LINKAGE SECTION - CALL INTERFACE FROM COBCIO60.                 COBCIO62
016100*-----------------------------------------------------------------COBCIO62
016200 LINKAGE SECTION.                                                 COBCIO62
016300 01  LK-FUNCTION-CODE             PIC X.                          COBCIO62
016400     88  LK-FUNCTION-OPEN              VALUE "O".                 COBCIO62
016500     88  LK-FUNCTION-WRITE              VALUE "W".                COBCIO62
016600     88  LK-FUNCTION-CLOSE               VALUE "C".               COBCIO62
016700     COPY CAISREC                                                 COBCIO62
016800         REPLACING CAISSE-MEMBER-RECORD BY LK-CALLERS-RECORD      COBCIO62
016900                   ==CM-== BY ==LC-==.                            COBCIO62
017000 01  LK-RETURN-STATUS              PIC X.                         COBCIO62
017100     88  LK-STATUS-OK                       VALUE "0".            COBCIO62
017200     88  LK-STATUS-ERROR                     VALUE "8".           COBCIO62
017300*-----------------------------------------------------------------COBCIO62
017400 PROCEDURE DIVISION USING LK-FUNCTION-CODE                        COBCIO62
017500                          LK-CALLERS-RECORD                       COBCIO62
017600                          LK-RETURN-STATUS.                       COBCIO62
017700*                                                                 COBCIO62
017800 000-MAIN-CONTROL.                                                COBCIO62
017900     MOVE "0" TO LK-RETURN-STATUS.                                COBCIO62
018000     EVALUATE TRUE                                                COBCIO62
018100         WHEN LK-FUNCTION-OPEN                                    COBCIO62
018200             PERFORM 100-OPEN-REPORT THRU 100-EXIT                COBCIO62
018300         WHEN LK-FUNCTION-WRITE                                   COBCIO62
018400             PERFORM 400-WRITE-MEMBER-ROW THRU 400-EXIT           COBCIO62
018500         WHEN LK-FUNCTION-CLOSE                                   COBCIO62
018600             PERFORM 500-CLOSE-REPORT THRU 500-EXIT               COBCIO62
018700         WHEN OTHER                                               COBCIO62
018800             MOVE "8" TO LK-RETURN-STATUS                         COBCIO62
018900     END-EVALUATE.                                                COBCIO62
019000     GOBACK.                                                      COBCIO62
019100*-----------------------------------------------------------------COBCIO62
019200* THIS PARA OPENS THE REPORT FILE.  THE ROW COUNT IS PRIMED TO    COBCIO62
019300* THE ROW LIMIT SO THE FIRST WRITE FORCES A PAGE HEADER.          COBCIO62
019400*-----------------------------------------------------------------COBCIO62
019500 100-OPEN-REPORT.                                                 COBCIO62
019600     OPEN OUTPUT CAISSE-OUT.                                      COBCIO62
019700     IF WS-OUTSTATUS NOT = "00"                                   COBCIO62
019800         MOVE "8" TO LK-RETURN-STATUS                             COBCIO62
019900     ELSE                                                         COBCIO62
020000         SET WS-FILE-IS-OPEN TO TRUE                              COBCIO62
020100         MOVE WS-ROW-LIMIT TO WS-PAGE-ROW-COUNT                   COBCIO62
020200         MOVE 0 TO WS-PAGE-NUMBER                                 COBCIO62
020300         MOVE 0 TO WS-TOTAL-ROWS-WRITTEN                          COBCIO62
020400     END-IF.                                                      COBCIO62
020500 100-EXIT. EXIT.                                                  COBCIO62
020600*-----------------------------------------------------------------COBCIO62
020700* THIS PARA STARTS A NEW PAGE WHEN THE CURRENT PAGE IS FULL.      COBCIO62
020800*-----------------------------------------------------------------COBCIO62
020900 200-CHECK-PAGE-BREAK.                                            COBCIO62
021000     IF WS-PAGE-ROW-COUNT NOT < WS-ROW-LIMIT                      COBCIO62
021100         PERFORM 210-WRITE-PAGE-HEADER THRU 210-EXIT              COBCIO62
021200         MOVE 0 TO WS-PAGE-ROW-COUNT                              COBCIO62
021300     END-IF.                                                      COBCIO62
021400 200-EXIT. EXIT.                                                  COBCIO62
021500*-----------------------------------------------------------------COBCIO62
021600* THIS PARA WRITES THE "DATA_n" PAGE TITLE FOLLOWED BY THE        COBCIO62
021700* 11-COLUMN HEADER ROW.                                           COBCIO62
021800*-----------------------------------------------------------------COBCIO62
021900 210-WRITE-PAGE-HEADER.                                           COBCIO62
022000     ADD 1 TO WS-PAGE-NUMBER.                                     COBCIO62
022100     MOVE "DATA_" TO WS-PAGE-TITLE-LIT.                           COBCIO62
022200     MOVE WS-PAGE-NUMBER TO WS-PAGE-NUMBER-EDIT.                  COBCIO62
022300     MOVE WS-PAGE-NUMBER-EDIT TO WS-PAGE-TITLE-NUM.               COBCIO62
022400     MOVE SPACES TO PAGE-HEADER-LINE.                             COBCIO62
022500     MOVE WS-PAGE-TITLE-TEXT TO PH-TITLE.                         COBCIO62
022600     IF WS-TOTAL-ROWS-WRITTEN = 0                                 COBCIO62
022700         WRITE REPORT-LINE FROM PAGE-HEADER-LINE                  COBCIO62
022800             AFTER ADVANCING TOP-OF-FORM                          COBCIO62
022900     ELSE                                                         COBCIO62
023000         WRITE REPORT-LINE FROM PAGE-HEADER-LINE                  COBCIO62
023100             AFTER ADVANCING PAGE                                 COBCIO62
023200     END-IF.                                                      COBCIO62
023300     WRITE REPORT-LINE FROM COLUMN-HEADER-LINE                    COBCIO62
023400         AFTER ADVANCING 1 LINE.                                  COBCIO62
023500 210-EXIT. EXIT.                                                  COBCIO62
023600*-----------------------------------------------------------------COBCIO62
023700* THIS PARA MOVES THE VALIDATED FIELDS INTO THE DETAIL LINE.      COBCIO62
023800* PRESENCE-FLAGGED FIELDS THAT ARRIVED ABSENT ALREADY CARRY       COBCIO62
023900* THEIR COPYBOOK DEFAULT (SPACES OR ZERO) FROM COBCIO60, SO NO    COBCIO62
024000* SEPARATE DEFAULTING TEST IS NEEDED HERE.                        COBCIO62
024100*-----------------------------------------------------------------COBCIO62
024200 300-FORMAT-DETAIL-LINE.                                          COBCIO62
024300     MOVE LC-NUM-SECU-SOCIALE  TO DL-NSS.                         COBCIO62
024400     MOVE LC-NOM               TO DL-NOM.                         COBCIO62
024500     MOVE LC-PRENOM            TO DL-PRENOM.                      COBCIO62
024600     MOVE LC-DATE-NAISSANCE-X  TO DL-DATE-NAISSANCE.              COBCIO62
024700     MOVE LC-ADRESSE           TO DL-ADRESSE.                     COBCIO62
024800     MOVE LC-CODE-POSTAL       TO DL-CODE-POSTAL.                 COBCIO62
024900     MOVE LC-VILLE             TO DL-VILLE.                       COBCIO62
025000     MOVE LC-PAYS              TO DL-PAYS.                        COBCIO62
025100     MOVE LC-NOM-CONJOINT      TO DL-NOM-CONJOINT.                COBCIO62
025200     MOVE LC-NOMBRE-ENFANTS    TO DL-NOMBRE-ENFANTS.              COBCIO62
025300     MOVE LC-MONTANT-COTISATION TO DL-COTISATION.                 COBCIO62
025400 300-EXIT. EXIT.                                                  COBCIO62
025500*-----------------------------------------------------------------COBCIO62
025600* THIS PARA WRITES ONE DETAIL ROW, BREAKING TO A NEW PAGE FIRST   COBCIO62
025700* WHEN THE CURRENT PAGE HAS REACHED THE 100,000-ROW LIMIT.        COBCIO62
025800*-----------------------------------------------------------------COBCIO62
025900 310-WRITE-DETAIL-LINE.                                           COBCIO62
026000     WRITE REPORT-LINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.   COBCIO62
026100     ADD 1 TO WS-PAGE-ROW-COUNT.                                  COBCIO62
026200     ADD 1 TO WS-TOTAL-ROWS-WRITTEN.                              COBCIO62
026300 310-EXIT. EXIT.                                                  COBCIO62
026400*-----------------------------------------------------------------COBCIO62
026500* THIS PARA DRIVES ONE MEMBER RECORD THROUGH FORMAT/PAGE-BREAK/   COBCIO62
026600* WRITE.  CALLED ONCE PER VALIDATED RECORD BY COBCIO60.           COBCIO62
026700*-----------------------------------------------------------------COBCIO62
026800 400-WRITE-MEMBER-ROW.                                            COBCIO62
026900     IF WS-FILE-IS-CLOSED                                         COBCIO62
027000         MOVE "8" TO LK-RETURN-STATUS                             COBCIO62
027100     ELSE                                                         COBCIO62
027200         PERFORM 300-FORMAT-DETAIL-LINE THRU 300-EXIT             COBCIO62
027300         PERFORM 200-CHECK-PAGE-BREAK   THRU 200-EXIT             COBCIO62
027400         PERFORM 310-WRITE-DETAIL-LINE  THRU 310-EXIT             COBCIO62
027500         IF WS-TRACE-SWITCH-ON                                    COBCIO62
027600             DISPLAY "COBCIO62 - NSS=" DT-NSS-TRACE               COBCIO62
027700                     " PAGE=" WS-PAGE-NUMBER                      COBCIO62
027800                     " ROW=" WS-PAGE-ROW-COUNT                    COBCIO62
027900         END-IF                                                   COBCIO62
028000     END-IF.                                                      COBCIO62
028100 400-EXIT. EXIT.                                                  COBCIO62
028200*-----------------------------------------------------------------COBCIO62
028300* THIS PARA CLOSES THE REPORT FILE AT END OF JOB (OR ON ABEND).   COBCIO62
028400*-----------------------------------------------------------------COBCIO62
028500 500-CLOSE-REPORT.                                                COBCIO62
028600     IF WS-FILE-IS-OPEN                                           COBCIO62
028700         CLOSE CAISSE-OUT                                         COBCIO62
028800         SET WS-FILE-IS-CLOSED TO TRUE                            COBCIO62
028900     END-IF.                                                      COBCIO62
029000 500-EXIT. EXIT.                                                  COBCIO62
029100*                                                                 COBCIO62
029200*END PROGRAM CAST.                                                COBCIO62
