000100*-----------------------------------------------------------------COBCIO60
000200*    COBCIO60 - CAISSE DE RETRAITE MEMBER EXTRACT - BATCH DRIVER  COBCIO60
000300*               READS THE NIGHTLY MEMBER CSV EXTRACT, VALIDATES   COBCIO60
000400*               EACH MEMBER RECORD AND HANDS EVERY RECORD THAT    COBCIO60
000500*               PASSES TO THE PAGINATED ROSTER WRITER (COBCIO62). COBCIO60
000600*               RECORDS THAT FAIL VALIDATION (COBCIO61) ARE       COBCIO60
000700*               COUNTED AGAINST A RUN-LEVEL SKIP BUDGET; ONCE     COBCIO60
000800*               THE BUDGET IS EXHAUSTED THE JOB STEP ABENDS.      COBCIO60
000900*-----------------------------------------------------------------COBCIO60
001000*                                                                 COBCIO60
001100*--------------------PART OF MYTELCO PENSION BENEFITS SYSTEM------COBCIO60
001200*                                                                 COBCIO60
001300*-----------------------------------------------------------------COBCIO60
001400 IDENTIFICATION DIVISION.                                         COBCIO60
001500 PROGRAM-ID.   COBCIO60.                                          COBCIO60
001600 AUTHOR.       CAST SOFTWARE.                                     COBCIO60
001700 INSTALLATION. MYTELCO PENSION BENEFITS SYSTEM - BATCH UNIT.      COBCIO60
001800 DATE-WRITTEN. JANUARY 1996.                                      COBCIO60
001900 DATE-COMPILED.                                                   COBCIO60
002000 SECURITY.     MYTELCO INTERNAL USE ONLY.                         COBCIO60
002100*-----------------------------------------------------------------COBCIO60
002200*    CHANGE LOG                                                   COBCIO60
002300*    ----------                                                   COBCIO60
002400*    JAN96 RAG TKT CR-0142  INITIAL RELEASE - CSV MEMBER EXTRACT  COBCIO60
002500*                           INTO PAGINATED ROSTER REPORT.         COBCIO60
002600*    MAR96 RAG TKT CR-0158  DISPLAY SKIP COUNT AT END OF JOB.     COBCIO60
002700*    JUL96 DPT TKT CR-0201  CORRECTED COMMA PARSE OF CM-ADRESSE   COBCIO60
002800*                           WHEN FIELD CONTAINS TRAILING SPACES.  COBCIO60
002900*    FEB97 DPT TKT CR-0233  RAISED SKIP BUDGET FROM 25 TO 50 PER  COBCIO60
003000*                           OPERATIONS REQUEST - TOO MANY SHORT   COBCIO60
003100*                           ABENDS ON DIRTY MONTH-END EXTRACTS.   COBCIO60
003200*    NOV97 RAG TKT CR-0260  ADDED UPSI-0 TRACE SWITCH FOR         COBCIO60
003300*                           OPERATIONS TO DIAGNOSE LONG RUNS.     COBCIO60
003400*    SEP98 MWK TKT CR-0301  YEAR 2000 REVIEW - CCYYMMDD DATE      COBCIO60
003500*                           WORK AREAS CONFIRMED FOUR-DIGIT       COBCIO60
003600*                           CENTURY THROUGHOUT.  NO CODE CHANGE.  COBCIO60
003700*    JAN99 MWK TKT CR-0308  Y2K SIGN-OFF - VERIFIED WS-CURRENT-   COBCIO60
003800*                           DATE-NUM ROLLS OVER CLEANLY AT 2000.  COBCIO60
003900*    JUN99 DPT TKT CR-0322  BIRTH DATE PARSE NOW USES CLASS       COBCIO60
004000*                           WS-DIGIT-CLASS INSTEAD OF PACKAGE-    COBCIO60
004100*                           SUPPLIED NUMERIC TEST (STD-0007).     COBCIO60
004200*    OCT01 RAG TKT CR-0355  CORRECTED CHUNK COUNTER RESET AT      COBCIO60
004300*                           1000 RECORDS - WAS NEVER RESETTING.   COBCIO60
004400*    APR03 MWK TKT CR-0389  ADDED COTISATION SIGN HANDLING FOR    COBCIO60
004500*                           NEGATIVE EXTRACT AMOUNTS (FILTERED    COBCIO60
004600*                           BY COBCIO61, NOT REJECTED HERE).      COBCIO60
004700*    MAY05 DPT TKT CR-0410  RENUMBERED READ/EDIT PARAGRAPHS TO    COBCIO60
004800*                           MAKE ROOM FOR THE CHILD-COUNT EDIT.   COBCIO60
004900*    NOV06 RAG TKT CR-0431  ANNUAL REVIEW - NO FUNCTIONAL CHANGE. COBCIO60
005000*    MAR07 DPT TKT CR-0449  RESET WS-AMT-WHOLE-TEXT/WS-AMT-FRAC-  COBCIO60
005100*                           TEXT TO ZERO BEFORE EACH COTISATION   COBCIO60
005200*                           UNSTRING - A SHORT AMOUNT (NO CENTS,  COBCIO60
005300*                           OR NO DECIMAL POINT AT ALL) WAS       COBCIO60
005400*                           LEAVING THE PRIOR RECORD'S CENTS IN   COBCIO60
005500*                           WS-AMT-FRAC-TEXT AND CARRYING THEM    COBCIO60
005600*                           INTO CM-MONTANT-COTISATION.           COBCIO60
005700*    APR07 DPT TKT CR-0455  BLANK CM-DATE-NAISSANCE-X WHEN THE    COBCIO60
005800*                           TEXT FAILS THE PARSE TEST - WAS       COBCIO60
005900*                           LEFT INTACT AND ECHOED VERBATIM BY    COBCIO60
006000*                           COBCIO62 INSTEAD OF PRINTING BLANK.   COBCIO60
006100*                           ALSO CORRECTED THE COTISATION AMOUNT  COBCIO60
006200*                           COMPUTE TO SUBTRACT THE FRACTION      COBCIO60
006300*                           RATHER THAN ADD IT WHEN THE WHOLE     COBCIO60
006400*                           PART IS NEGATIVE - A NEGATIVE AMOUNT  COBCIO60
006500*                           LIKE -500.25 WAS COMPUTING -499.75,   COBCIO60
006600*                           AND -0.25 WAS COMPUTING +0.25, WHICH  COBCIO60
006700*                           SLIPPED PAST THE >= 0 EDIT IN         COBCIO60
006800*                           COBCIO61.                             COBCIO60
006900*    MAY07 DPT TKT CR-0459  ADDED MONTH (01-12) AND DAY (01-31)   COBCIO60
007000*                           RANGE CHECKS TO 220-EDIT-BIRTH-DATE - COBCIO60
007100*                           A DIGIT-SHAPED BUT CALENDAR-INVALID   COBCIO60
007200*                           DATE LIKE 2020-13-40 WAS PASSING THE  COBCIO60
007300*                           OLD CLASS-ONLY TEST AND BEING TREATED COBCIO60
007400*                           AS A VALID DATE OF BIRTH INSTEAD OF   COBCIO60
007500*                           ABSENT.  ALSO REPLACED THE PERFORM OF COBCIO60
007600*                           900-ERRORS AND 920-SKIP-LIMIT-        COBCIO60
007700*                           EXCEEDED WITH A GO TO ON EACH ABORT   COBCIO60
007800*                           BRANCH, AS THIS SHOP DOES ELSEWHERE - COBCIO60
007900*                           BOTH PARAS NOW DROP STRAIGHT THROUGH  COBCIO60
008000*                           TO 800-END-OF-JOB AND GOBACK.         COBCIO60
008100*-----------------------------------------------------------------COBCIO60
008200 ENVIRONMENT DIVISION.                                            COBCIO60
008300 CONFIGURATION SECTION.                                           COBCIO60
008400 SPECIAL-NAMES.                                                   COBCIO60
008500     CLASS WS-DIGIT-CLASS IS "0" THRU "9"                         COBCIO60
008600     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON                       COBCIO60
008700             OFF STATUS IS WS-TRACE-SWITCH-OFF.                   COBCIO60
008800 INPUT-OUTPUT SECTION.                                            COBCIO60
008900 FILE-CONTROL.                                                    COBCIO60
009000     SELECT CAISSE-IN ASSIGN TO CAISIN                            COBCIO60
009100         ORGANIZATION IS LINE SEQUENTIAL                          COBCIO60
009200         FILE STATUS IS WS-INSTATUS.                              COBCIO60
009300*-----------------------------------------------------------------COBCIO60
009400 DATA DIVISION.                                                   COBCIO60
009500 FILE SECTION.                                                    COBCIO60
009600 FD  CAISSE-IN                                                    COBCIO60
009700     LABEL RECORDS ARE STANDARD.                                  COBCIO60
009800*    LARGO REGISTRO = 300 BYTES (COMMA-DELIMITED TEXT LINE)       COBCIO60
009900 01  CAIS-IN-LINE                PIC X(300).                      COBCIO60
010000*                                                                 COBCIO60
010100 WORKING-STORAGE SECTION.                                         COBCIO60
010200*=======================*                                         COBCIO60
010300*----------- SWITCHES ------------------------------------------- COBCIO60
010400 01  SWITCHES.                                                    COBCIO60
010500     03  WS-EOF-SWITCH           PIC X VALUE "N".                 COBCIO60
010600         88  WS-END-OF-FILE           VALUE "Y".                  COBCIO60
010700         88  WS-NOT-END-OF-FILE       VALUE "N".                  COBCIO60
010800*                                                                 COBCIO60
010900 01  WS-INSTATUS                 PIC XX VALUE SPACES.             COBCIO60
011000 01  WS-INSTATUS-RED REDEFINES WS-INSTATUS.                       COBCIO60
011100     03  WS-INSTATUS-1            PIC X.                          COBCIO60
011200     03  WS-INSTATUS-2            PIC X.                          COBCIO60
011300*----------- COUNTERS AND SKIP BUDGET ----------------------------COBCIO60
011400 01  WS-COUNTERS.                                                 COBCIO60
011500     03  WS-RECORDS-READ         PIC S9(9) COMP VALUE +0.         COBCIO60
011600     03  WS-RECORDS-VALID        PIC S9(9) COMP VALUE +0.         COBCIO60
011700     03  WS-SKIP-COUNT           PIC S9(4) COMP VALUE +0.         COBCIO60
011800     03  WS-SKIP-LIMIT           PIC S9(4) COMP VALUE +50.        COBCIO60
011900     03  WS-CHUNK-COUNT          PIC S9(4) COMP VALUE +0.         COBCIO60
012000     03  WS-CHUNK-SIZE           PIC S9(4) COMP VALUE +1000.      COBCIO60
012100*----------- RUN DATE (FOR THE BIRTH-DATE PAST-DATE EDIT) --------COBCIO60
012200 01  WS-CURRENT-DATE-AREA.                                        COBCIO60
012300     03  WS-CURRENT-DATE-NUM     PIC 9(8).                        COBCIO60
012400 01  WS-CURRENT-DATE-RED REDEFINES WS-CURRENT-DATE-AREA.          COBCIO60
012500     03  WS-CURRENT-CCYY         PIC 9(4).                        COBCIO60
012600     03  WS-CURRENT-MM           PIC 9(2).                        COBCIO60
012700     03  WS-CURRENT-DD           PIC 9(2).                        COBCIO60
012800*----------- FIELD-PARSE WORK AREAS ------------------------------COBCIO60
012900 01  WS-NOMBRE-ENFANTS-TEXT      PIC X(5).                        COBCIO60
013000 01  WS-MONTANT-COTISATION-TEXT  PIC X(15).                       COBCIO60
013100 01  WS-AMT-WHOLE-TEXT           PIC S9(9) SIGN LEADING SEPARATE. COBCIO60
013200 01  WS-AMT-FRAC-TEXT            PIC 9(2).                        COBCIO60
013300 01  WS-AMT-NEGATIVE-SWITCH      PIC X VALUE "N".                 COBCIO60
013400     88  WS-AMT-IS-NEGATIVE          VALUE "Y".                   COBCIO60
013500     88  WS-AMT-IS-POSITIVE          VALUE "N".                   COBCIO60
013600*----------- COTISATION TEXT FIELD SIZE (MATCHES ITS PIC ABOVE)---COBCIO60
013700 77  WS-COTISATION-TEXT-LEN      PIC S9(4) COMP VALUE +15.        COBCIO60
013800 01  WS-DATE-YYYY-N              PIC 9(4).                        COBCIO60
013900 01  WS-DATE-MM-N                PIC 9(2).                        COBCIO60
014000 01  WS-DATE-DD-N                PIC 9(2).                        COBCIO60
014100*----------- VALIDATION SKIP-REASON TABLE (SAME IDIOM AS ---------COBCIO60
014200*----------- ONLINE HR MESSAGE-TABLE, REUSED HERE FOR BATCH) -----COBCIO60
014300 01  SKIP-REASON-TABLE.                                           COBCIO60
014400     03  FILLER  PIC X(35) VALUE "E-NSS MISSING".                 COBCIO60
014500     03  FILLER  PIC X(35) VALUE "E-NOM MISSING".                 COBCIO60
014600     03  FILLER  PIC X(35) VALUE "E-PRENOM MISSING".              COBCIO60
014700     03  FILLER  PIC X(35) VALUE "E-BIRTH DATE NOT IN THE PAST".  COBCIO60
014800     03  FILLER  PIC X(35) VALUE "E-NOMBRE ENFANTS NEGATIVE".     COBCIO60
014900     03  FILLER  PIC X(35) VALUE "E-COTISATION MISSING/NEGATIVE". COBCIO60
015000 01  SKIP-REASON-TABLE-RED REDEFINES SKIP-REASON-TABLE.           COBCIO60
015100     03  SKIP-REASON-MSG         PIC X(35) OCCURS 6 TIMES.        COBCIO60
015200*----------- CALL INTERFACE TO COBCIO61 (VALIDATOR) --------------COBCIO60
015300 01  WS-VALID-FLAG                PIC X VALUE "N".                COBCIO60
015400     88  WS-RECORD-VALID               VALUE "Y".                 COBCIO60
015500     88  WS-RECORD-INVALID             VALUE "N".                 COBCIO60
015600 01  WS-SKIP-REASON-CODE          PIC 99 VALUE ZEROES.            COBCIO60
015700*----------- CALL INTERFACE TO COBCIO62 (WRITER) -----------------COBCIO60
015800 01  WS-WRITER-FUNCTION           PIC X VALUE SPACES.             COBCIO60
015900     88  WS-WRITER-OPEN                VALUE "O".                 COBCIO60
016000     88  WS-WRITER-WRITE                VALUE "W".                COBCIO60
016100     88  WS-WRITER-CLOSE                VALUE "C".                COBCIO60
016200 01  WS-WRITER-STATUS              PIC X VALUE SPACES.            COBCIO60
016300     88  WS-WRITER-OK                       VALUE "0".            COBCIO60
016400     88  WS-WRITER-ERROR                    VALUE "8".            COBCIO60
016500*                                                                 COBCIO60
016600     COPY CAISREC.                                                COBCIO60
016700*                                                                 COBCIO60
016800     EJECT                                                        COBCIO60
016900*-----------------------------------------------------------------COBCIO60
017000* PROCEDURE DIVISION.                                             COBCIO60
017100*-----------------------------------------------------------------COBCIO60
017200 PROCEDURE DIVISION.                                              COBCIO60
017300*                                                                 COBCIO60
017400 000-MAIN-CONTROL.                                                COBCIO60
017500     PERFORM 050-GET-CURRENT-DATE THRU 050-EXIT.                  COBCIO60
017600     PERFORM 100-OPEN-FILES       THRU 100-EXIT.                  COBCIO60
017700     PERFORM 120-SKIP-HEADER-LINE THRU 120-EXIT.                  COBCIO60
017800     PERFORM 200-READ-INPUT-RECORD THRU 200-EXIT.                 COBCIO60
017900     PERFORM 400-PROCESS-RECORD   THRU 400-EXIT                   COBCIO60
018000         UNTIL WS-END-OF-FILE.                                    COBCIO60
018100     PERFORM 800-END-OF-JOB       THRU 800-EXIT.                  COBCIO60
018200     GOBACK.                                                      COBCIO60
018300*-----------------------------------------------------------------COBCIO60
018400* THIS PARA CAPTURES THE RUN DATE USED BY THE BIRTH-DATE EDIT.    COBCIO60
018500*-----------------------------------------------------------------COBCIO60
018600 050-GET-CURRENT-DATE.                                            COBCIO60
018700     ACCEPT WS-CURRENT-DATE-NUM FROM DATE YYYYMMDD.               COBCIO60
018800 050-EXIT. EXIT.                                                  COBCIO60
018900*-----------------------------------------------------------------COBCIO60
019000* THIS PARA OPENS THE CSV EXTRACT AND SIGNALS COBCIO62 TO OPEN    COBCIO60
019100* THE ROSTER REPORT FOR A FRESH RUN (FUNCTION CODE "O").          COBCIO60
019200*-----------------------------------------------------------------COBCIO60
019300 100-OPEN-FILES.                                                  COBCIO60
019400     OPEN INPUT CAISSE-IN.                                        COBCIO60
019500     IF WS-INSTATUS NOT = "00"                                    COBCIO60
019600         DISPLAY "COBCIO60 - ERROR OPENING CAISSE-IN " WS-INSTATUSCOBCIO60
019700         MOVE 16 TO RETURN-CODE                                   COBCIO60
019800         SET WS-END-OF-FILE TO TRUE                               COBCIO60
019900     END-IF.                                                      COBCIO60
020000     IF NOT WS-END-OF-FILE                                        COBCIO60
020100         MOVE "O" TO WS-WRITER-FUNCTION                           COBCIO60
020200         CALL "COBCIO62" USING WS-WRITER-FUNCTION                 COBCIO60
020300                               CAISSE-MEMBER-RECORD               COBCIO60
020400                               WS-WRITER-STATUS                   COBCIO60
020500         IF WS-WRITER-ERROR                                       COBCIO60
020600             DISPLAY "COBCIO60 - ERROR OPENING ROSTER REPORT"     COBCIO60
020700             MOVE 16 TO RETURN-CODE                               COBCIO60
020800             SET WS-END-OF-FILE TO TRUE                           COBCIO60
020900         END-IF                                                   COBCIO60
021000     END-IF.                                                      COBCIO60
021100 100-EXIT. EXIT.                                                  COBCIO60
021200*-----------------------------------------------------------------COBCIO60
021300* THIS PARA DISCARDS THE HEADER LINE (LINE 1 OF THE EXTRACT).     COBCIO60
021400*-----------------------------------------------------------------COBCIO60
021500 120-SKIP-HEADER-LINE.                                            COBCIO60
021600     IF NOT WS-END-OF-FILE                                        COBCIO60
021700         READ CAISSE-IN                                           COBCIO60
021800             AT END SET WS-END-OF-FILE TO TRUE                    COBCIO60
021900         END-READ                                                 COBCIO60
022000     END-IF.                                                      COBCIO60
022100 120-EXIT. EXIT.                                                  COBCIO60
022200*-----------------------------------------------------------------COBCIO60
022300* THIS PARA READS ONE MEMBER LINE AND EDITS ITS FIELDS.  A BAD    COBCIO60
022400* FILE STATUS OTHER THAN END-OF-FILE FALLS THROUGH TO 900-ERRORS. COBCIO60
022500*-----------------------------------------------------------------COBCIO60
022600 200-READ-INPUT-RECORD.                                           COBCIO60
022700     IF NOT WS-END-OF-FILE                                        COBCIO60
022800         READ CAISSE-IN                                           COBCIO60
022900             AT END SET WS-END-OF-FILE TO TRUE                    COBCIO60
023000         END-READ                                                 COBCIO60
023100         IF WS-INSTATUS NOT = "00" AND WS-INSTATUS NOT = "10"     COBCIO60
023200             GO TO 900-ERRORS                                     COBCIO60
023300         END-IF                                                   COBCIO60
023400         IF NOT WS-END-OF-FILE                                    COBCIO60
023500             ADD 1 TO WS-RECORDS-READ                             COBCIO60
023600             PERFORM 210-SPLIT-INPUT-LINE THRU 210-EXIT           COBCIO60
023700             PERFORM 220-EDIT-BIRTH-DATE  THRU 220-EXIT           COBCIO60
023800             PERFORM 230-EDIT-CHILD-COUNT THRU 230-EXIT           COBCIO60
023900             PERFORM 240-EDIT-COTISATION  THRU 240-EXIT           COBCIO60
024000         END-IF                                                   COBCIO60
024100     END-IF.                                                      COBCIO60
024200 200-EXIT. EXIT.                                                  COBCIO60
024300*-----------------------------------------------------------------COBCIO60
024400* THIS PARA SPLITS THE COMMA-DELIMITED LINE INTO THE 11 FIELDS    COBCIO60
024500* OF CAISSE-MEMBER-RECORD, IN FIXED COLUMN ORDER.                 COBCIO60
024600*-----------------------------------------------------------------COBCIO60
024700 210-SPLIT-INPUT-LINE.                                            COBCIO60
024800     INITIALIZE CAISSE-MEMBER-RECORD.                             COBCIO60
024900     UNSTRING CAIS-IN-LINE DELIMITED BY ","                       COBCIO60
025000         INTO CM-NUM-SECU-SOCIALE                                 COBCIO60
025100              CM-NOM                                              COBCIO60
025200              CM-PRENOM                                           COBCIO60
025300              CM-DATE-NAISSANCE-X                                 COBCIO60
025400              CM-ADRESSE                                          COBCIO60
025500              CM-CODE-POSTAL                                      COBCIO60
025600              CM-VILLE                                            COBCIO60
025700              CM-PAYS                                             COBCIO60
025800              CM-NOM-CONJOINT                                     COBCIO60
025900              WS-NOMBRE-ENFANTS-TEXT                              COBCIO60
026000              WS-MONTANT-COTISATION-TEXT                          COBCIO60
026100     END-UNSTRING.                                                COBCIO60
026200 210-EXIT. EXIT.                                                  COBCIO60
026300*-----------------------------------------------------------------COBCIO60
026400* THIS PARA MAPS THE EXTERNAL YYYY-MM-DD TEXT TO CCYYMMDD.  A     COBCIO60
026500* BLANK OR UNPARSABLE DATE IS LEFT ABSENT, NOT REJECTED HERE -    COBCIO60
026600* THE PAST-DATE RULE ITSELF IS APPLIED BY COBCIO61.               COBCIO60
026700*-----------------------------------------------------------------COBCIO60
026800 220-EDIT-BIRTH-DATE.                                             COBCIO60
026900     IF CM-DATE-NAISSANCE-X = SPACES                              COBCIO60
027000         MOVE "N" TO CM-DATE-NAISSANCE-PRESENT                    COBCIO60
027100     ELSE                                                         COBCIO60
027200         IF CM-DATE-DASH-1 = "-" AND CM-DATE-DASH-2 = "-"         COBCIO60
027300            AND CM-DATE-YYYY-X IS WS-DIGIT-CLASS                  COBCIO60
027400            AND CM-DATE-MM-X   IS WS-DIGIT-CLASS                  COBCIO60
027500            AND CM-DATE-DD-X   IS WS-DIGIT-CLASS                  COBCIO60
027600             MOVE CM-DATE-YYYY-X TO WS-DATE-YYYY-N                COBCIO60
027700             MOVE CM-DATE-MM-X   TO WS-DATE-MM-N                  COBCIO60
027800             MOVE CM-DATE-DD-X   TO WS-DATE-DD-N                  COBCIO60
027900             IF WS-DATE-MM-N >= 1 AND WS-DATE-MM-N <= 12          COBCIO60
028000                AND WS-DATE-DD-N >= 1 AND WS-DATE-DD-N <= 31      COBCIO60
028100                 MOVE "Y" TO CM-DATE-NAISSANCE-PRESENT            COBCIO60
028200                 COMPUTE CM-DATE-NAISSANCE-NUM =                  COBCIO60
028300                     (WS-DATE-YYYY-N * 10000)                     COBCIO60
028400                      + (WS-DATE-MM-N * 100) + WS-DATE-DD-N       COBCIO60
028500             ELSE                                                 COBCIO60
028600                 MOVE "N" TO CM-DATE-NAISSANCE-PRESENT            COBCIO60
028700                 MOVE SPACES TO CM-DATE-NAISSANCE-X               COBCIO60
028800             END-IF                                               COBCIO60
028900         ELSE                                                     COBCIO60
029000             MOVE "N" TO CM-DATE-NAISSANCE-PRESENT                COBCIO60
029100             MOVE SPACES TO CM-DATE-NAISSANCE-X                   COBCIO60
029200         END-IF                                                   COBCIO60
029300     END-IF.                                                      COBCIO60
029400 220-EXIT. EXIT.                                                  COBCIO60
029500*-----------------------------------------------------------------COBCIO60
029600* THIS PARA DEFAULTS/PRESENCE-FLAGS THE CHILD-COUNT FIELD.        COBCIO60
029700*-----------------------------------------------------------------COBCIO60
029800 230-EDIT-CHILD-COUNT.                                            COBCIO60
029900     IF WS-NOMBRE-ENFANTS-TEXT = SPACES                           COBCIO60
030000         MOVE "N" TO CM-NOMBRE-ENFANTS-PRESENT                    COBCIO60
030100     ELSE                                                         COBCIO60
030200         MOVE "Y" TO CM-NOMBRE-ENFANTS-PRESENT                    COBCIO60
030300         MOVE WS-NOMBRE-ENFANTS-TEXT TO CM-NOMBRE-ENFANTS         COBCIO60
030400     END-IF.                                                      COBCIO60
030500 230-EXIT. EXIT.                                                  COBCIO60
030600*-----------------------------------------------------------------COBCIO60
030700* THIS PARA CONVERTS THE EXTRACT'S DECIMAL-POINT AMOUNT TEXT      COBCIO60
030800* INTO THE PACKED CONTRIBUTION FIELD.  NO ROUNDING IS DONE -      COBCIO60
030900* THE VALUE IS CARRIED THROUGH UNCHANGED.                         COBCIO60
031000*-----------------------------------------------------------------COBCIO60
031100 240-EDIT-COTISATION.                                             COBCIO60
031200     IF WS-MONTANT-COTISATION-TEXT = SPACES                       COBCIO60
031300         MOVE "N" TO CM-COTISATION-PRESENT                        COBCIO60
031400     ELSE                                                         COBCIO60
031500         MOVE "Y" TO CM-COTISATION-PRESENT                        COBCIO60
031600         MOVE ZEROES TO WS-AMT-WHOLE-TEXT WS-AMT-FRAC-TEXT        COBCIO60
031700         MOVE "N" TO WS-AMT-NEGATIVE-SWITCH                       COBCIO60
031800         UNSTRING WS-MONTANT-COTISATION-TEXT DELIMITED BY "."     COBCIO60
031900             INTO WS-AMT-WHOLE-TEXT WS-AMT-FRAC-TEXT              COBCIO60
032000         END-UNSTRING                                             COBCIO60
032100         IF WS-MONTANT-COTISATION-TEXT(1:1) = "-"                 COBCIO60
032200             SET WS-AMT-IS-NEGATIVE TO TRUE                       COBCIO60
032300         END-IF                                                   COBCIO60
032400         IF WS-AMT-IS-NEGATIVE                                    COBCIO60
032500             COMPUTE CM-MONTANT-COTISATION =                      COBCIO60
032600                 WS-AMT-WHOLE-TEXT - (WS-AMT-FRAC-TEXT / 100)     COBCIO60
032700         ELSE                                                     COBCIO60
032800             COMPUTE CM-MONTANT-COTISATION =                      COBCIO60
032900                 WS-AMT-WHOLE-TEXT + (WS-AMT-FRAC-TEXT / 100)     COBCIO60
033000         END-IF                                                   COBCIO60
033100     END-IF.                                                      COBCIO60
033200 240-EXIT. EXIT.                                                  COBCIO60
033300*-----------------------------------------------------------------COBCIO60
033400* THIS PARA CALLS COBCIO61 TO APPLY THE FIELD VALIDATION RULES.   COBCIO60
033500*-----------------------------------------------------------------COBCIO60
033600 300-VALIDATE-RECORD.                                             COBCIO60
033700     CALL "COBCIO61" USING CAISSE-MEMBER-RECORD                   COBCIO60
033800                           WS-CURRENT-DATE-NUM                    COBCIO60
033900                           WS-VALID-FLAG                          COBCIO60
034000                           WS-SKIP-REASON-CODE.                   COBCIO60
034100 300-EXIT. EXIT.                                                  COBCIO60
034200*-----------------------------------------------------------------COBCIO60
034300* THIS PARA COUNTS ONE SKIP AGAINST THE RUN BUDGET AND ABORTS     COBCIO60
034400* THE RUN WHEN THE BUDGET (50 SKIPS) IS EXCEEDED.                 COBCIO60
034500*-----------------------------------------------------------------COBCIO60
034600 310-SKIP-RECORD.                                                 COBCIO60
034700     ADD 1 TO WS-SKIP-COUNT.                                      COBCIO60
034800     DISPLAY "COBCIO60 - SKIPPED " CM-NUM-SECU-SOCIALE            COBCIO60
034900             " - " SKIP-REASON-MSG(WS-SKIP-REASON-CODE).          COBCIO60
035000     IF WS-SKIP-COUNT > WS-SKIP-LIMIT                             COBCIO60
035100         GO TO 920-SKIP-LIMIT-EXCEEDED                            COBCIO60
035200     END-IF.                                                      COBCIO60
035300 310-EXIT. EXIT.                                                  COBCIO60
035400*-----------------------------------------------------------------COBCIO60
035500* THIS PARA DRIVES ONE RECORD THROUGH VALIDATE/WRITE-OR-SKIP,     COBCIO60
035600* THEN READS THE NEXT RECORD (COMSVOO1-STYLE LOOP-BACK).          COBCIO60
035700*-----------------------------------------------------------------COBCIO60
035800 400-PROCESS-RECORD.                                              COBCIO60
035900     PERFORM 300-VALIDATE-RECORD THRU 300-EXIT.                   COBCIO60
036000     IF WS-RECORD-VALID                                           COBCIO60
036100         ADD 1 TO WS-RECORDS-VALID                                COBCIO60
036200         MOVE "W" TO WS-WRITER-FUNCTION                           COBCIO60
036300         CALL "COBCIO62" USING WS-WRITER-FUNCTION                 COBCIO60
036400                               CAISSE-MEMBER-RECORD               COBCIO60
036500                               WS-WRITER-STATUS                   COBCIO60
036600     ELSE                                                         COBCIO60
036700         PERFORM 310-SKIP-RECORD THRU 310-EXIT                    COBCIO60
036800     END-IF.                                                      COBCIO60
036900     PERFORM 250-BUMP-CHUNK-COUNTER THRU 250-EXIT.                COBCIO60
037000     IF WS-TRACE-SWITCH-ON                                        COBCIO60
037100         PERFORM 260-DISPLAY-TRACE-LINE THRU 260-EXIT             COBCIO60
037200     END-IF.                                                      COBCIO60
037300     IF NOT WS-END-OF-FILE                                        COBCIO60
037400         PERFORM 200-READ-INPUT-RECORD THRU 200-EXIT              COBCIO60
037500     END-IF.                                                      COBCIO60
037600 400-EXIT. EXIT.                                                  COBCIO60
037700*-----------------------------------------------------------------COBCIO60
037800* THIS PARA TRACKS THE 1000-RECORD COMMIT INTERVAL.  IT HAS NO    COBCIO60
037900* BUSINESS MEANING - IT IS A UNIT-OF-WORK BOUNDARY ONLY.          COBCIO60
038000*-----------------------------------------------------------------COBCIO60
038100 250-BUMP-CHUNK-COUNTER.                                          COBCIO60
038200     ADD 1 TO WS-CHUNK-COUNT.                                     COBCIO60
038300     IF WS-CHUNK-COUNT >= WS-CHUNK-SIZE                           COBCIO60
038400         MOVE 0 TO WS-CHUNK-COUNT                                 COBCIO60
038500     END-IF.                                                      COBCIO60
038600 250-EXIT. EXIT.                                                  COBCIO60
038700*-----------------------------------------------------------------COBCIO60
038800* THIS PARA IS PERFORMED ONLY WHEN OPERATIONS TURNS ON UPSI-0     COBCIO60
038900* FOR A DIAGNOSTIC RUN.                                           COBCIO60
039000*-----------------------------------------------------------------COBCIO60
039100 260-DISPLAY-TRACE-LINE.                                          COBCIO60
039200     DISPLAY "COBCIO60 - TRACE READ=" WS-RECORDS-READ             COBCIO60
039300             " VALID=" WS-RECORDS-VALID                           COBCIO60
039400             " SKIPPED=" WS-SKIP-COUNT.                           COBCIO60
039500 260-EXIT. EXIT.                                                  COBCIO60
039600*-----------------------------------------------------------------COBCIO60
039700* THIS PARA CLOSES BOTH FILES AND DISPLAYS THE RUN COUNTS.  NO    COBCIO60
039800* TOTALS OR CONTROL BREAKS ARE PRODUCED - COUNTS ARE OPERATOR     COBCIO60
039900* INFORMATION ONLY.                                               COBCIO60
040000*-----------------------------------------------------------------COBCIO60
040100 800-END-OF-JOB.                                                  COBCIO60
040200     MOVE "C" TO WS-WRITER-FUNCTION.                              COBCIO60
040300     CALL "COBCIO62" USING WS-WRITER-FUNCTION                     COBCIO60
040400                           CAISSE-MEMBER-RECORD                   COBCIO60
040500                           WS-WRITER-STATUS.                      COBCIO60
040600     CLOSE CAISSE-IN.                                             COBCIO60
040700     DISPLAY "COBCIO60 - RECORDS READ    = " WS-RECORDS-READ.     COBCIO60
040800     DISPLAY "COBCIO60 - RECORDS WRITTEN = " WS-RECORDS-VALID.    COBCIO60
040900     DISPLAY "COBCIO60 - RECORDS SKIPPED = " WS-SKIP-COUNT.       COBCIO60
041000 800-EXIT. EXIT.                                                  COBCIO60
041100*-----------------------------------------------------------------COBCIO60
041200* PARA FOR UNEXPECTED FILE I/O ERRORS.  ENTERED BY GO TO FROM     COBCIO60
041300* 200-READ-INPUT-RECORD, NOT PERFORMED - THE RUN CANNOT CONTINUE  COBCIO60
041400* SO CONTROL DROPS STRAIGHT THROUGH TO END-OF-JOB AND GOBACK      COBCIO60
041500* RATHER THAN RETURNING UP THE PERFORM CHAIN.                     COBCIO60
041600*-----------------------------------------------------------------COBCIO60
041700 900-ERRORS.                                                      COBCIO60
041800     DISPLAY "COBCIO60 - I/O ERROR ON CAISSE-IN STATUS "          COBCIO60
041900             WS-INSTATUS.                                         COBCIO60
042000     MOVE 16 TO RETURN-CODE.                                      COBCIO60
042100     SET WS-END-OF-FILE TO TRUE.                                  COBCIO60
042200     PERFORM 800-END-OF-JOB THRU 800-EXIT.                        COBCIO60
042300     GOBACK.                                                      COBCIO60
042400*-----------------------------------------------------------------COBCIO60
042500* PARA FOR SKIP-BUDGET EXHAUSTION - ABORTS THE RUN.  ENTERED BY   COBCIO60
042600* GO TO FROM 310-SKIP-RECORD FOR THE SAME REASON AS 900-ERRORS    COBCIO60
042700* ABOVE - THE 50-SKIP BUDGET IS BLOWN, THE RUN CANNOT CONTINUE.   COBCIO60
042800*-----------------------------------------------------------------COBCIO60
042900 920-SKIP-LIMIT-EXCEEDED.                                         COBCIO60
043000     DISPLAY "COBCIO60 - SKIP LIMIT OF " WS-SKIP-LIMIT            COBCIO60
043100             " EXCEEDED - RUN ABORTED".                           COBCIO60
043200     MOVE 16 TO RETURN-CODE.                                      COBCIO60
043300     SET WS-END-OF-FILE TO TRUE.                                  COBCIO60
043400     PERFORM 800-END-OF-JOB THRU 800-EXIT.                        COBCIO60
043500     GOBACK.                                                      COBCIO60
043600*                                                                 COBCIO60
043700*END PROGRAM CAST.                                                COBCIO60
